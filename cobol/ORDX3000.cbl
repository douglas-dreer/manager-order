000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   ORDX3000.
000300 AUTHOR.       A PROGRAMMER.
000310 INSTALLATION. IBM HURSLEY.
000320 DATE-WRITTEN. MARCH 1987.
000330 DATE-COMPILED.
000331 SECURITY.     NONE.
000340*
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      ordx3000.cbl                                           *
000345*      (C) Copyright 1987 Hursley Park Data Processing.       *
000346*                                                             *
000347* Element of the Order Extension batch suite (ORDX).         *
000348*               @BANNER_END@                                  *
000349*                                                             *
000350*-------------------------------------------------------------*
000351*
000361***************************************************************
000362*
000370*    DESCRIPTION
000396*
000400* SUBROUTINE TO EXTEND AND TOTAL A NEW ORDER'S LINE ITEMS
000410*   - Called by program ORDX2000
000420*
000430* Each line item's TOTAL-AMOUNT is computed as UNIT-PRICE times
000440* QUANTITY, ROUNDED to two decimals. An item with no UNIT-PRICE
000450* or no QUANTITY extends to zero rather than being rejected -
000460* the record has already passed ORDX1000's input validation by
000470* the time it reaches here. The order's TOTAL-VALUE is the sum
000480* of every item's TOTAL-AMOUNT, and the order is left in
000490* CALCULATED status on return.
000500*
000510***************************************************************
000520*     AMENDMENT HISTORY
000530*
000540*      DATE         AUTHOR          DESCRIPTION
000550*
000560*   19870311        RJD             ORIGINAL PROGRAM.
000570*   19981103        MCN             Y2K - NO DATE FIELDS IN THIS
000580*                                   PROGRAM REQUIRED WIDENING -
000590*                                   CHECKED UNDER PR00288.
000600*   20020514        TLH             BALANCE-RANGE/MIN/MAX STYLE
000610*                                   RUNNING STATISTICS REMOVED -
000620*                                   THIS PROGRAM TOTALS ONE
000630*                                   ORDER PER CALL, NOT A
000640*                                   RUNNING SERIES - CR0349.
000650*
000660***************************************************************
000670*     LINKAGE
000680*       PARAMETERS:
000690*         1: ORDER RECORD (PASSED AND MODIFIED)
000700***************************************************************
000710*
000720 ENVIRONMENT DIVISION.
000730*
000740 CONFIGURATION SECTION.
000750 SOURCE-COMPUTER. IBM-370.
000760 OBJECT-COMPUTER. IBM-370.
000770 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000780*
000790 DATA DIVISION.
000800*
000810***************************************************************
000820 WORKING-STORAGE SECTION.
000830***************************************************************
000840*
000850 01  WS-FIELDS.
000860     05  WS-PROGRAM-STATUS        PIC X(30) VALUE SPACES.
000870     05  WS-CALL-COUNT            PIC S9(07) COMP VALUE 0.
000880     05  WS-CALL-COUNT-X REDEFINES WS-CALL-COUNT
000890                                  PIC X(04).
000900     05  WS-ITEM-COUNT-CHECKED    PIC S9(05) COMP VALUE 0.
000905     05  FILLER                   PIC X(04) VALUE SPACES.
000910*
000920*    Store eye-catcher details to aid dump reading
000930*
000940 01  WS-DEBUG-DETAILS.
000950     05  FILLER                   PIC X(32) VALUE
000960         'ORDX3000-----WORKING STORAGE  '.
000970     05  DEBUG-EYE.
000980         10  DEBUG-RUN-DATE       PIC 9(08) VALUE ZERO.
000990         10  DEBUG-RUN-DATE-R REDEFINES DEBUG-RUN-DATE.
001000             15  DEBUG-RUN-YYYY   PIC 9(04).
001010             15  DEBUG-RUN-MM     PIC 9(02).
001020             15  DEBUG-RUN-DD     PIC 9(02).
001030     05  FILLER                   PIC X(01) VALUE SPACE.
001040*
001050 EJECT.
001060 LINKAGE SECTION.
001070*
001080* Manually described here, rather than COPYd, to avoid
001090* coupling this program to any copybook other than the one
001100* field layout it actually touches - see ORDXMSTR for the
001110* authoritative description of this record.
001120*
001130 01  ORDX-ORDER-RECORD-AREA.
001135     05  OM-ORDER-HEADER.
001140         10  OM-ORDER-ID              PIC 9(09).
001150         10  OM-EXTERNAL-ID           PIC X(36).
001160         10  OM-STATUS                PIC X(10).
001170             88  OM-STATUS-CALCULATED     VALUE 'CALCULATED'.
001180         10  OM-CREATED-AT            PIC X(14).
001190         10  OM-CREATED-AT-R REDEFINES OM-CREATED-AT.
001200             15  OM-CREATED-YYYY      PIC 9(04).
001210             15  OM-CREATED-MM        PIC 9(02).
001220             15  OM-CREATED-DD        PIC 9(02).
001230             15  OM-CREATED-HH        PIC 9(02).
001240             15  OM-CREATED-MI        PIC 9(02).
001250             15  OM-CREATED-SS        PIC 9(02).
001260         10  OM-TOTAL-VALUE           PIC S9(13)V9(02).
001270         10  OM-ITEM-COUNT            PIC 9(03).
001280         10  FILLER                   PIC X(05).
001290     05  OM-ORDER-ITEMS OCCURS 999 TIMES
001300             INDEXED BY OM-ITEM-IX.
001310         10  OM-ITM-PRODUCT-NAME  PIC X(60).
001320         10  OM-ITM-UNIT-PRICE    PIC S9(13)V9(02).
001330         10  OM-ITM-QUANTITY      PIC S9(05).
001340         10  OM-ITM-TOTAL-AMOUNT  PIC S9(13)V9(02).
001350         10  FILLER               PIC X(10).
001360*
001370 EJECT.
001380*
001390***************************************************************
001400 PROCEDURE DIVISION USING ORDX-ORDER-RECORD-AREA.
001410***************************************************************
001430*
001440 000-MAIN.
001450*
001460     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
001470     ADD 1 TO WS-CALL-COUNT.
001480     ACCEPT DEBUG-RUN-DATE FROM DATE YYYYMMDD.
001490*
001500     PERFORM 100-EXTEND-ORDER-ITEMS
001510         VARYING OM-ITEM-IX FROM 1 BY 1
001520         UNTIL OM-ITEM-IX > OM-ITEM-COUNT.
001530*
001540     PERFORM 200-TOTAL-THE-ORDER.
001550*
001560     SET OM-STATUS-CALCULATED TO TRUE.
001570     MOVE 'PROGRAM ENDED'    TO WS-PROGRAM-STATUS.
001580     GOBACK.
001590*
001600 100-EXTEND-ORDER-ITEMS.
001610*
001620     MOVE 'EXTENDING LINE ITEM'   TO WS-PROGRAM-STATUS.
001630     ADD 1 TO WS-ITEM-COUNT-CHECKED.
001640*
001650* RULE: an item with no price or no quantity extends to zero -
001660* a null-safe default, not a reject (ORDX1000 already rejected
001670* the genuinely incomplete records before this program is ever
001680* called).
001690*
001700     IF  OM-ITM-UNIT-PRICE (OM-ITEM-IX) NOT NUMERIC
001710         MOVE ZERO TO OM-ITM-UNIT-PRICE (OM-ITEM-IX)
001720     END-IF.
001730     IF  OM-ITM-QUANTITY (OM-ITEM-IX) NOT NUMERIC
001740         MOVE ZERO TO OM-ITM-QUANTITY (OM-ITEM-IX)
001750     END-IF.
001760*
001770     COMPUTE OM-ITM-TOTAL-AMOUNT (OM-ITEM-IX) ROUNDED =
001780         OM-ITM-UNIT-PRICE (OM-ITEM-IX) *
001790         OM-ITM-QUANTITY (OM-ITEM-IX).
001800*
001810 200-TOTAL-THE-ORDER.
001820*
001830     MOVE 'TOTALLING THE ORDER'   TO WS-PROGRAM-STATUS.
001840     MOVE ZERO TO OM-TOTAL-VALUE.
001850     PERFORM 210-ADD-ITEM-TO-TOTAL
001860         VARYING OM-ITEM-IX FROM 1 BY 1
001870         UNTIL OM-ITEM-IX > OM-ITEM-COUNT.
001880*
001890 210-ADD-ITEM-TO-TOTAL.
001900*
001910     ADD OM-ITM-TOTAL-AMOUNT (OM-ITEM-IX) TO OM-TOTAL-VALUE.
001920*
001930*  END OF PROGRAM ORDX3000
