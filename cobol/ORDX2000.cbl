000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   ORDX2000.
000300 AUTHOR.       A PROGRAMMER.
000310 INSTALLATION. IBM HURSLEY.
000320 DATE-WRITTEN. MARCH 1987.
000330 DATE-COMPILED.
000331 SECURITY.     NONE.
000340*
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      ordx2000.cbl                                           *
000345*      (C) Copyright 1987 Hursley Park Data Processing.       *
000346*                                                             *
000347* Element of the Order Extension batch suite (ORDX).         *
000348*               @BANNER_END@                                  *
000349*                                                             *
000350*-------------------------------------------------------------*
000351*
000361***************************************************************
000362*
000370*    DESCRIPTION
000396*
000400* This program provides the order-master lookup, create and
000410* persist function of the order-extension batch suite. It is
000420* designed to be LINKed to in order to allow any number of
000430* front-ends to use its services, e.g. the nightly import run
000440* (ORDX1000), a future re-price run, etc.
000450*
000460* This program owns ORDER-MASTER-FILE outright - no other
000470* program in the suite opens, reads or writes it. Callers drive
000480* it by setting CA-REQUEST-FUNCTION to open the file at the
000490* start of a run, find-or-create one order per input record, and
000500* close the file at the end of the run.
000510*
000520* Where an order is found to be new, this program calls
000530* ORDX3000 to extend and total its line items before the order
000540* is written to ORDER-MASTER-FILE.
000550*
000892***************************************************************
000893*     AMENDMENT HISTORY
000894*
000895*      DATE         AUTHOR          DESCRIPTION
000896*
000897*   19870311        RJD             ORIGINAL PROGRAM.
000898*   19901108        MCN             ADD RESCAN-BEFORE-WRITE TO
000899*                                   GUARD AGAINST A SECOND RUN
000900*                                   BEING STARTED AGAINST THE
000901*                                   SAME MASTER FILE - PR00098.
000902*   19981103        MCN             Y2K - OM-CREATED-AT WIDENED
000903*                                   TO A 4-DIGIT YEAR - PR00288.
000904*   20050719        TLH             DO NOT ABEND WHEN THE WRITE
000905*                                   IN E-PERSIST-NEW-ORDER FAILS
000906*                                   FOR A REASON OTHER THAN A
000907*                                   COLLISION - RETURN AN
000908*                                   UNRECOVERABLE RESPONSE AND
000909*                                   LET THE CALLER DECIDE -
000910*                                   CR0301.
000911*   20110214        PDV             A-OPEN-MASTER-FILE WAS
000912*                                   ZEROING WS-HIGH-USED-RRN AND
000913*                                   WS-NEXT-ORDER-ID ON EVERY
000914*                                   OPEN, SO A SECOND RUN AGAINST
000915*                                   A FILE FROM AN EARLIER RUN
000916*                                   SCANNED NOTHING AND COLLIDED
000917*                                   AT RRN 1 - ADDED
000918*                                   AA-FIND-HIGH-USED-RRN TO
000919*                                   DERIVE BOTH COUNTERS FROM
000920*                                   THE FILE ITSELF AT OPEN -
000921*                                   PR00412.
000922*
000937***************************************************************
000938*     FILES
000939*
000940*     ORDER-MASTER-FILE - WS-LITS-FILE-ORDMSTR
000941*         READ (RANDOM, BY RELATIVE RECORD NUMBER)
000942*         WRITE
000943*
000944***************************************************************
000945*     SUBPROGRAMS CALLED
000946*
000947*     ORDX3000 - extends and totals a new order's line items.
000948*
000949***************************************************************
000950*     COPYBOOKS
000951*
000952*     ORDXWS   - Common working storage for the ORDX suite.
000953*     ORDXLINK - Layout of the data passed to this program.
000954*     ORDXIREC - Layout of the flattened order-import record.
000955*     ORDXMSTR - Layout of one order-master "table" entry.
000956*
000957***************************************************************
000958*
000959 ENVIRONMENT DIVISION.
000960*
000961 CONFIGURATION SECTION.
000962 SOURCE-COMPUTER. IBM-370.
000963 OBJECT-COMPUTER. IBM-370.
000964 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000965*
000966 INPUT-OUTPUT SECTION.
000967 FILE-CONTROL.
000968*
000969     SELECT ORDER-MASTER-FILE ASSIGN TO ORDMSTR
000970            ORGANIZATION  IS  RELATIVE
000971            ACCESS MODE   IS  RANDOM
000972            RELATIVE KEY  IS  WS-CURRENT-RRN
000973            FILE STATUS   IS  WS-ORDMSTR-STATUS.
000974*
000975 DATA DIVISION.
000976*
000977 FILE SECTION.
000978*
000979 FD  ORDER-MASTER-FILE
000980     LABEL RECORDS ARE STANDARD.
000981*
000982 01  OM-MASTER-RECORD.
000983     COPY ORDXMSTR.
000984*
000985***************************************************************
000986 WORKING-STORAGE SECTION.
000987***************************************************************
000988*
000989*    Store eye-catcher details to aid dump reading
000990*
000991 01  WS-DEBUG-DETAILS.
000992     05  FILLER                      PIC X(32) VALUE
000993         'ORDX2000-----WORKING STORAGE  '.
000994     05  DEBUG-EYE.
000995         10  DEBUG-CALLER-PGM        PIC X(08) VALUE SPACES.
000996         10  DEBUG-CALL-COUNT        PIC 9(07) COMP    VALUE 0.
000997     05  FILLER                      PIC X(01) VALUE SPACE.
000998*
000999 01  FILLER.
001000     05  FILLER                      PIC X(36) VALUE
001010         '********  ORDXWS COPYBOOK   ********'.
001020     COPY ORDXWS.
001030*
001040 77  WS-ORDMSTR-STATUS               PIC X(02) VALUE SPACES.
001050*
001060* These fields are used for managing whether a record has been
001070* found on a lookup or rescan, so that B-LOOKUP-BY-EXTERNAL-ID
001080* and EA-RESCAN-FOR-COLLISION can share one scan paragraph.
001090*
001100 01  WS-SCAN-SWITCHES.
001110     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
001120         88  WS-ORDER-FOUND              VALUE 'Y'.
001130         88  WS-ORDER-NOT-FOUND           VALUE 'N'.
001140     05  WS-SCAN-RRN                 PIC S9(09) COMP VALUE 0.
001150     05  FILLER                      PIC X(01) VALUE SPACE.
001160*
001170* A numeric/alpha dual view of the date/time stamp used to
001180* build OM-CREATED-AT is kept here so the value can be
001190* DISPLAYed unmunged if a dump is ever taken.
001200*
001220 01  WS-CURRENT-DATETIME-AREA.
001230     05  WS-CURRENT-DATETIME         PIC 9(14).
001240     05  WS-CURRENT-DATETIME-R REDEFINES WS-CURRENT-DATETIME.
001250         10  WS-CDT-YYYY             PIC 9(04).
001260         10  WS-CDT-MM               PIC 9(02).
001270         10  WS-CDT-DD               PIC 9(02).
001280         10  WS-CDT-HH               PIC 9(02).
001290         10  WS-CDT-MI               PIC 9(02).
001300         10  WS-CDT-SS               PIC 9(02).
001310     05  FILLER                      PIC X(06) VALUE SPACES.
001320*
001330 01  FILLER.
001340     05  FILLER                      PIC X(36) VALUE
001350         '********  LINKAGE SECTION   ********'.
001360*
001370 EJECT.
001380 LINKAGE SECTION.
001390*
001400 01  ORDX-LINKAGE-AREA.
001410     COPY ORDXLINK.
001420*
001430 01  ORDX-INPUT-RECORD-AREA.
001440     COPY ORDXIREC.
001450*
001460 01  ORDX-MASTER-RECORD-AREA.
001470     COPY ORDXMSTR.
001480*
001490 EJECT.
001495*
001497***************************************************************
001498 PROCEDURE DIVISION USING ORDX-LINKAGE-AREA
001500                          ORDX-INPUT-RECORD-AREA
001510                          ORDX-MASTER-RECORD-AREA.
001520***************************************************************
001530*
001540 ORDX2000-MAIN SECTION.
001550*
001560     ADD 1 TO DEBUG-CALL-COUNT.
001570*
001580     EVALUATE TRUE
001590         WHEN CA-REQ-OPEN-MASTER
001600             PERFORM A-OPEN-MASTER-FILE
001610         WHEN CA-REQ-FIND-OR-CREATE
001620             PERFORM B-LOOKUP-BY-EXTERNAL-ID
001630             IF  WS-ORDER-FOUND
001640                 MOVE OM-MASTER-RECORD TO ORDX-MASTER-RECORD-AREA
001650                 SET CA-RESP-FOUND-EXISTING TO TRUE
001660             ELSE
001670                 PERFORM C-BUILD-NEW-ORDER
001680                 PERFORM D-CALCULATE-NEW-ORDER
001690                 PERFORM E-PERSIST-NEW-ORDER
001700             END-IF
001710         WHEN CA-REQ-CLOSE-MASTER
001720             PERFORM F-CLOSE-MASTER-FILE
001730     END-EVALUATE.
001740*
001750     GOBACK.
001760*
001770 END-ORDX2000-MAIN.
001780     EXIT.
001790     EJECT.
001800*
001810 A-OPEN-MASTER-FILE SECTION.
001820*
001830 A-010.
001840     OPEN I-O ORDER-MASTER-FILE.
001850     IF  WS-ORDMSTR-STATUS = '05' OR '35'
001860         OPEN OUTPUT ORDER-MASTER-FILE
001870         CLOSE ORDER-MASTER-FILE
001880         OPEN I-O ORDER-MASTER-FILE
001890     END-IF.
001900     IF  WS-ORDMSTR-STATUS NOT = '00'
001910         DISPLAY 'ORDX2000 - ERROR OPENING ORDMSTR. RC='
001920                 WS-ORDMSTR-STATUS
001930         MOVE 16 TO RETURN-CODE
001940     END-IF.
001942     PERFORM AA-FIND-HIGH-USED-RRN.
001944*
001946 AA-FIND-HIGH-USED-RRN.
001948*
001950* ORDER-MASTER-FILE holds every order a previous run of this
001952* suite has already written, so the high-used RRN and the last
001954* order id handed out cannot simply be assumed to be zero here
001956* - they are read back off the file itself by scanning RRN 1
001958* onward until the READ fails. Skipping this step would make a
001960* second run against an already-populated file scan nothing,
001962* treat every external id as new, collide with RRN 1 on the
001964* WRITE, and reissue order ids the earlier run already used.
001966*
001968     MOVE ZERO TO WS-HIGH-USED-RRN.
001970     MOVE ZERO TO WS-NEXT-ORDER-ID.
001972     PERFORM AA-020
001974         VARYING WS-SCAN-RRN FROM 1 BY 1
001976         UNTIL WS-ORDMSTR-STATUS NOT = '00'.
001978*
001980 AA-020.
001982     MOVE WS-SCAN-RRN TO WS-CURRENT-RRN.
001984     READ ORDER-MASTER-FILE
001986         INVALID KEY
001988             CONTINUE
001990     END-READ.
001992     IF  WS-ORDMSTR-STATUS = '00'
001994         MOVE WS-SCAN-RRN TO WS-HIGH-USED-RRN
001996         IF  OM-ORDER-ID > WS-NEXT-ORDER-ID
001998             MOVE OM-ORDER-ID TO WS-NEXT-ORDER-ID
002000         END-IF
002002     END-IF.
002004*
002006 END-A-OPEN-MASTER-FILE.
002008     EXIT.
002010     EJECT.
002012*
002020 B-LOOKUP-BY-EXTERNAL-ID SECTION.
002030*
002040* ORDER-MASTER-FILE is conceptually keyed by OM-EXTERNAL-ID, but
002050* since this dialect build carries no indexed/ISAM support the
002060* lookup is a sequential scan of the file's relative record
002070* numbers, from 1 up to the current high-used record.
002080*
002090 B-010.
002100     SET WS-ORDER-NOT-FOUND TO TRUE.
002110     MOVE ZERO TO WS-SCAN-RRN.
002120*
002130     PERFORM B-020
002140         VARYING WS-SCAN-RRN FROM 1 BY 1
002150         UNTIL WS-SCAN-RRN > WS-HIGH-USED-RRN
002160         OR WS-ORDER-FOUND.
002170*
002180 B-020.
002190     MOVE WS-SCAN-RRN TO WS-CURRENT-RRN.
002200     READ ORDER-MASTER-FILE
002210         INVALID KEY
002220             DISPLAY 'ORDX2000 - UNEXPECTED INVALID KEY ON '
002230                     'SCAN. RRN=' WS-SCAN-RRN
002240     END-READ.
002250     IF  WS-ORDMSTR-STATUS = '00'
002260         IF  OM-EXTERNAL-ID = IR-EXTERNAL-ID
002270             SET WS-ORDER-FOUND TO TRUE
002280         END-IF
002290     END-IF.
002300*
002310 END-B-LOOKUP-BY-EXTERNAL-ID.
002320     EXIT.
002330     EJECT.
002340*
002350 C-BUILD-NEW-ORDER SECTION.
002360*
002370* Transcribes the import record onto the order-master layout
002380* field by field, assigns the next internal order id, and
002390* starts the order off in RECEIVED status, as if just arrived
002400* off the wire.
002410*
002420 C-010.
002430     ADD 1 TO WS-NEXT-ORDER-ID.
002440     MOVE WS-NEXT-ORDER-ID    TO OM-ORDER-ID.
002450     MOVE IR-EXTERNAL-ID      TO OM-EXTERNAL-ID.
002460     MOVE WS-LIT-STATUS-RECEIVED
002470                              TO OM-STATUS.
002480     MOVE IR-ITEM-COUNT       TO OM-ITEM-COUNT.
002490*
002500     ACCEPT WS-CURRENT-DATETIME FROM DATE YYYYMMDD.
002510     MOVE WS-CDT-YYYY         TO OM-CREATED-YYYY.
002520     MOVE WS-CDT-MM           TO OM-CREATED-MM.
002530     MOVE WS-CDT-DD           TO OM-CREATED-DD.
002540     ACCEPT WS-CURRENT-DATETIME FROM TIME.
002550     MOVE WS-CURRENT-DATETIME (1:2) TO OM-CREATED-HH.
002560     MOVE WS-CURRENT-DATETIME (3:2) TO OM-CREATED-MI.
002570     MOVE WS-CURRENT-DATETIME (5:2) TO OM-CREATED-SS.
002580*
002590     PERFORM C-020
002600         VARYING IR-ITEM-IX FROM 1 BY 1
002610         UNTIL IR-ITEM-IX > IR-ITEM-COUNT.
002620*
002630 C-020.
002640     SET OM-ITEM-IX TO IR-ITEM-IX.
002650     MOVE II-PRODUCT-NAME (IR-ITEM-IX)
002660         TO OM-ITM-PRODUCT-NAME (OM-ITEM-IX).
002670     MOVE II-UNIT-PRICE (IR-ITEM-IX)
002680         TO OM-ITM-UNIT-PRICE (OM-ITEM-IX).
002690     MOVE II-QUANTITY (IR-ITEM-IX)
002700         TO OM-ITM-QUANTITY (OM-ITEM-IX).
002710     MOVE ZERO TO OM-ITM-TOTAL-AMOUNT (OM-ITEM-IX).
002720*
002790 END-C-BUILD-NEW-ORDER.
002800     EXIT.
002810     EJECT.
002820*
002830 D-CALCULATE-NEW-ORDER SECTION.
002840*
002850* Hand the order to the calculation subprogram, which extends
002860* each line item (ROUNDED) and totals the order, then stamps the
002870* order CALCULATED.
002880*
002890 D-010.
002900     CALL 'ORDX3000' USING OM-MASTER-RECORD.
002910*
002920 END-D-CALCULATE-NEW-ORDER.
002930     EXIT.
002940     EJECT.
002950*
002960 E-PERSIST-NEW-ORDER SECTION.
002970*
002980* Before committing the new order to disk, the file is rescanned
002990* one more time for the same external id, narrowing the window in
003000* which two runs started against the same input could both
003010* decide the order is new. ORDER-MASTER-FILE carries no
003020* indexed/ISAM support in this dialect build, so there is no
003030* file-system duplicate-key check to rely on - the rescan has
003040* to do that job by hand before the WRITE is issued.
003050*
003070 E-010.
003080     PERFORM EA-RESCAN-FOR-COLLISION.
003090*
003100     IF  WS-ORDER-FOUND
003110         MOVE OM-MASTER-RECORD TO ORDX-MASTER-RECORD-AREA
003120         SET CA-RESP-CREATED-AFTER-COLLISION TO TRUE
003130     ELSE
003140         ADD 1 TO WS-HIGH-USED-RRN
003150         MOVE WS-HIGH-USED-RRN TO WS-CURRENT-RRN
003160         WRITE OM-MASTER-RECORD
003170             INVALID KEY
003180                 MOVE '99' TO WS-ORDMSTR-STATUS
003190         END-WRITE
003200         IF  WS-ORDMSTR-STATUS = '00'
003210             MOVE OM-MASTER-RECORD TO ORDX-MASTER-RECORD-AREA
003220             MOVE OM-ORDER-ID TO CA-ORDER-ID-ASSIGNED
003230             SET CA-RESP-CREATED-NEW TO TRUE
003240         ELSE
003250             SUBTRACT 1 FROM WS-HIGH-USED-RRN
003260             PERFORM Z-ERROR-HANDLER
003270             SET CA-RESP-UNRECOVERABLE TO TRUE
003280         END-IF
003290     END-IF.
003300*
003310 EA-RESCAN-FOR-COLLISION.
003320*
003330     SET WS-ORDER-NOT-FOUND TO TRUE.
003340     PERFORM B-020
003350         VARYING WS-SCAN-RRN FROM 1 BY 1
003360         UNTIL WS-SCAN-RRN > WS-HIGH-USED-RRN
003370         OR WS-ORDER-FOUND.
003380*
003390 END-E-PERSIST-NEW-ORDER.
003400     EXIT.
003410     EJECT.
003420*
003430 F-CLOSE-MASTER-FILE SECTION.
003440*
003450 F-010.
003460     CLOSE ORDER-MASTER-FILE.
003470*
003480 END-F-CLOSE-MASTER-FILE.
003490     EXIT.
003500     EJECT.
003510*
003520 Z-ERROR-HANDLER SECTION.
003530*
003540* This section is performed from the following sections -
003550*      E-PERSIST-NEW-ORDER
003560*
003570 Z-010.
003580     DISPLAY 'ORDX2000 - UNRECOVERABLE WRITE ERROR. RC='
003590             WS-ORDMSTR-STATUS
003600             ' EXTERNAL-ID=' IR-EXTERNAL-ID.
003610*
003620 END-Z-ERROR-HANDLER.
003630     EXIT.
