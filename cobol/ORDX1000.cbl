000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   ORDX1000.
000300 AUTHOR.       A PROGRAMMER.
000310 INSTALLATION. IBM HURSLEY.
000320 DATE-WRITTEN. MARCH 1987.
000330 DATE-COMPILED.
000331 SECURITY.     NONE.
000340*
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      ordx1000.cbl                                           *
000345*      (C) Copyright 1987 Hursley Park Data Processing.       *
000346*                                                             *
000347* Element of the Order Extension batch suite (ORDX).         *
000348*               @BANNER_END@                                  *
000349*                                                             *
000350*-------------------------------------------------------------*
000351*
000361***************************************************************
000362*
000370*    DESCRIPTION
000396*
000400* This is the main driver of the order-import and pricing-
000500* calculation batch run. It reads a batch of order
000600* transactions from the import feed supplied by Product A,
000700* checks each one for a duplicate against the order master
000800* (via ORDX2000), lets ORDX2000 build, calculate (via its own
000900* call to ORDX3000) and persist any genuinely new order, and
001000* writes one flattened record per input to the outbound feed
001100* for Product B to pick up. It is, in shape, identical to a
001200* nightly billing-extension run: read transactions, skip ones
001300* already posted, extend and total the rest, write a control
001400* report.
001500*
001600***************************************************************
001700*     AMENDMENT HISTORY
001800*
001900*      DATE         AUTHOR          DESCRIPTION
002000*
002010*   19870311        RJD             ORIGINAL PROGRAM.
002020*   19880905        RJD             ADD REJECTED-RECORD COUNT
002021*                                   TO CONTROL REPORT - REQ 440.
002030*   19910617        MCN             CORRECT TOTAL-VALUE CARRY
002031*                                   WHEN ALL INPUT RECORDS ARE
002032*                                   DUPLICATES - PR00117.
002040*   19940222        KPS             ORDER-MASTER DUPLICATE SCAN
002041*                                   MOVED ENTIRELY INTO ORDX2000
002042*                                   - CR0256.
002050*   19981103        MCN             Y2K - CREATED-AT AND REPORT
002051*                                   DATE FIELDS WIDENED TO
002052*                                   4-DIGIT YEAR - PR00288.
002060*   20020514        TLH             REJECT RECORDS WITH A ZERO
002061*                                   ITEM COUNT INSTEAD OF
002062*                                   ABENDING - PR00349.
002063*
002100***************************************************************
002200*     FILES
002300*
002302*     ORDER-INPUT-FILE   - import feed from Product A, read
002400*                          sequentially in arrival order.
002402*     ORDER-OUTPUT-FILE  - outbound feed for Product B.
002403*     CONTROL-REPORT-FILE - end of run control totals report.
002500*
002600***************************************************************
002700*     UTILITIES
002800*
002900***************************************************************
003000*     SUBPROGRAMS CALLED
003100*
003110*     ORDX2000 - order-master lookup, create-or-return and
003120*                duplicate-write-race recovery.
003130*
003200***************************************************************
003300*     COPYBOOKS
003400*
003410*     ORDXIREC - Layout of the flattened order-import record.
003420*     ORDXOREC - Layout of the flattened order-output record.
003430*     ORDXMSTR - Layout of one order-master "table" entry - the
003440*                working area ORDX1000 and ORDX2000 share for
003450*                the order currently being processed.
003460*     ORDXLINK - Layout of the data passed to ORDX2000.
003470*     ORDXWS   - Common working storage for the ORDX suite.
003500*
003600***************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT ORDER-INPUT-FILE   ASSIGN TO ORDIN
004900            ORGANIZATION  IS  LINE SEQUENTIAL
005000            FILE STATUS   IS  WS-ORDIN-STATUS.
005100*
005200     SELECT ORDER-OUTPUT-FILE  ASSIGN TO ORDOUT
005300            ORGANIZATION  IS  LINE SEQUENTIAL
005400            FILE STATUS   IS  WS-ORDOUT-STATUS.
005500*
005600     SELECT CONTROL-REPORT-FILE ASSIGN TO ORDRPT
005700            ORGANIZATION  IS  LINE SEQUENTIAL
005800            FILE STATUS   IS  WS-ORDRPT-STATUS.
005900*
006000 DATA DIVISION.
006100*
006200 FILE SECTION.
006300*
006400 FD  ORDER-INPUT-FILE
006500     LABEL RECORDS ARE STANDARD.
006600*
006700 01  IR-INPUT-RECORD.
006800     COPY ORDXIREC.
006900*
007000 FD  ORDER-OUTPUT-FILE
007100     LABEL RECORDS ARE STANDARD.
007200*
007300 01  OR-OUTPUT-RECORD.
007400     COPY ORDXOREC.
007500*
007600 FD  CONTROL-REPORT-FILE
007700     LABEL RECORDS ARE STANDARD.
007800*
007900 01  RPT-REPORT-RECORD           PIC X(132).
008000*
008100***************************************************************
008200 WORKING-STORAGE SECTION.
008300***************************************************************
008400*
008500 01  FILLER.
008600     05  FILLER                  PIC X(36) VALUE
008700         '********  ORDXWS COPYBOOK   ********'.
008800     COPY ORDXWS.
008900*
009000 01  WS-FILE-STATUSES.
009100     05  WS-ORDIN-STATUS         PIC X(02) VALUE SPACES.
009200     05  WS-ORDOUT-STATUS        PIC X(02) VALUE SPACES.
009300     05  WS-ORDRPT-STATUS        PIC X(02) VALUE SPACES.
009350     05  FILLER                  PIC X(02) VALUE SPACES.
009400*
009500* The interface to the order-master subprogram is described in
009600* a copy book in order to ensure consistency. It is passed to
009700* ORDX2000 whole, as a single parameter, so it is given its own
009800* 01-level name rather than FILLER.
009900*
010000 01  ORDX-LINKAGE-AREA.
010100     COPY ORDXLINK.
010200*
010300* The order currently being processed - whichever of the
010400* lookup/create paths produced it - is held here. ORDX2000
010500* fills this area in; this program only ever reads it back to
010600* transcribe onto the outbound record.
010700*
010800 01  WS-CURRENT-ORDER.
010900     COPY ORDXMSTR.
011000*
011100***************************************************************
011200*            REPORT LINES
011300***************************************************************
011400*
011500 01  RPT-HEADING-1.
011600     05  FILLER                  PIC X(20) VALUE
011700         'ORDER EXTENSION RUN '.
011800     05  RPT-HDG-RUN-ID          PIC X(08) VALUE SPACES.
011900     05  FILLER                  PIC X(10) VALUE
012000         '   DATE: '.
012100     05  RPT-HDG-YYYY            PIC 9(04).
012200     05  FILLER                  PIC X(01) VALUE '-'.
012300     05  RPT-HDG-MM              PIC 9(02).
012400     05  FILLER                  PIC X(01) VALUE '-'.
012500     05  RPT-HDG-DD              PIC 9(02).
012600     05  FILLER                  PIC X(67) VALUE SPACES.
012700 01  RPT-HEADING-2.
012800     05  FILLER PIC X(09)  VALUE 'ORDER-ID '.
012900     05  FILLER PIC X(01)  VALUE SPACE.
013000     05  FILLER PIC X(36)  VALUE 'EXTERNAL-ID                         '.
013100     05  FILLER PIC X(01)  VALUE SPACE.
013200     05  FILLER PIC X(10)  VALUE 'STATUS    '.
013300     05  FILLER PIC X(01)  VALUE SPACE.
013400     05  FILLER PIC X(15)  VALUE '    TOTAL-VALUE'.
013500     05  FILLER PIC X(01)  VALUE SPACE.
013600     05  FILLER PIC X(04)  VALUE 'FLAG'.
013700     05  FILLER PIC X(55)  VALUE SPACES.
013800 01  RPT-DETAIL-LINE.
013900     05  RPT-DTL-ORDER-ID        PIC Z(08)9.
014000     05  FILLER                  PIC X(01) VALUE SPACE.
014100     05  RPT-DTL-EXTERNAL-ID     PIC X(36).
014200     05  FILLER                  PIC X(01) VALUE SPACE.
014300     05  RPT-DTL-STATUS          PIC X(10).
014400     05  FILLER                  PIC X(01) VALUE SPACE.
014500     05  RPT-DTL-TOTAL-VALUE     PIC Z(11)9.99-.
014600     05  FILLER                  PIC X(01) VALUE SPACE.
014700     05  RPT-DTL-FLAG            PIC X(04).
014800     05  FILLER                  PIC X(24) VALUE SPACES.
014900 01  RPT-TOTALS-HEADING.
015000     05  FILLER                  PIC X(24) VALUE
015100         '------ RUN TOTALS ------'.
015200     05  FILLER                  PIC X(108) VALUE SPACES.
015300 01  RPT-TOTALS-LINE.
015400     05  FILLER                  PIC X(22) VALUE SPACES.
015500     05  RPT-TOT-LABEL           PIC X(26).
015600     05  RPT-TOT-VALUE           PIC Z(11)9.99-.
015700     05  FILLER                  PIC X(72) VALUE SPACES.
015800 01  RPT-COUNT-LINE.
015900     05  FILLER                  PIC X(22) VALUE SPACES.
016000     05  RPT-CNT-LABEL           PIC X(26).
016100     05  RPT-CNT-VALUE           PIC ZZZ,ZZZ,ZZ9.
016200     05  RPT-CNT-VALUE-R REDEFINES RPT-CNT-VALUE.
016300         10  FILLER              PIC X(04).
016400         10  FILLER              PIC X(07).
016500     05  FILLER                  PIC X(72) VALUE SPACES.
016600 01  RPT-SPACES                  PIC X(132) VALUE SPACES.
016700*
016800***************************************************************
016900 PROCEDURE DIVISION.
017000***************************************************************
017100*
017200 0000-MAIN-RTN.
017300*
017400     PERFORM 0900-OPEN-FILES.
017500     MOVE CA-REQ-OPEN-MASTER TO CA-REQUEST-FUNCTION.
017600     CALL 'ORDX2000' USING ORDX-LINKAGE-AREA
017700                           IR-INPUT-RECORD
017800                           WS-CURRENT-ORDER.
017900     PERFORM 0800-INIT-REPORT.
018000*
018100     PERFORM 0100-MAIN-PROCESS THRU 0100-EXIT
018200         UNTIL WS-INPUT-EOF.
018300*
018400     PERFORM 8900-WRITE-CONTROL-TOTALS.
018500*
018600     MOVE CA-REQ-CLOSE-MASTER TO CA-REQUEST-FUNCTION.
018700     CALL 'ORDX2000' USING ORDX-LINKAGE-AREA
018800                           IR-INPUT-RECORD
018900                           WS-CURRENT-ORDER.
019000     PERFORM 0905-CLOSE-FILES.
019100     GOBACK.
019200*
019300 0100-MAIN-PROCESS.
019400*
019500     PERFORM 1000-READ-ORDER-INPUT.
019600     IF WS-INPUT-EOF
019700         GO TO 0100-EXIT
019800     END-IF.
019900*
020000     ADD 1 TO WS-TOT-ORDERS-READ.
020100     MOVE 'N/A ' TO RPT-DTL-FLAG.
020200*
020300     PERFORM 2000-VALIDATE-ORDER-INPUT.
020400     IF WS-ORDER-INVALID
020500         ADD 1 TO WS-TOT-REJECTED
020600         PERFORM 6900-WRITE-FALLBACK-ERROR
020700         MOVE 'REJ ' TO RPT-DTL-FLAG
020800         PERFORM 8100-WRITE-CONTROL-DETAIL
020900         GO TO 0100-EXIT
021000     END-IF.
021100*
021200     MOVE CA-REQ-FIND-OR-CREATE TO CA-REQUEST-FUNCTION.
021300     CALL 'ORDX2000' USING ORDX-LINKAGE-AREA
021400                           IR-INPUT-RECORD
021500                           WS-CURRENT-ORDER.
021600*
021700     EVALUATE TRUE
021800         WHEN CA-RESP-FOUND-EXISTING
021900             ADD 1 TO WS-TOT-DUPLICATES
022000             MOVE 'DUP ' TO RPT-DTL-FLAG
022100         WHEN CA-RESP-CREATED-NEW
022200         WHEN CA-RESP-CREATED-AFTER-COLLISION
022300             ADD 1 TO WS-TOT-ORDERS-NEW
022400             ADD OM-TOTAL-VALUE TO WS-TOT-GRAND-VALUE
022500             MOVE 'NEW ' TO RPT-DTL-FLAG
022600         WHEN CA-RESP-UNRECOVERABLE
022700             ADD 1 TO WS-TOT-REJECTED
022800             PERFORM 6900-WRITE-FALLBACK-ERROR
022900             MOVE 'ERR ' TO RPT-DTL-FLAG
023000             PERFORM 8100-WRITE-CONTROL-DETAIL
023100             GO TO 0100-EXIT
023200     END-EVALUATE.
023300*
023400     PERFORM 6000-WRITE-ORDER-OUTPUT.
023500     PERFORM 8100-WRITE-CONTROL-DETAIL.
023600*
023700 0100-EXIT.
023800     EXIT.
023900*
024000 1000-READ-ORDER-INPUT.
024100*
024200     READ ORDER-INPUT-FILE
024300         AT END
024400             MOVE 'Y' TO WS-INPUT-EOF-SW
024500     END-READ.
024600     IF NOT WS-INPUT-EOF
024700         IF WS-ORDIN-STATUS NOT = '00'
024800             DISPLAY 'ORDX1000 - I/O ERROR READING ORDIN. RC='
024900                     WS-ORDIN-STATUS
025000             MOVE 'Y' TO WS-INPUT-EOF-SW
025100         END-IF
025200     END-IF.
025300*
025400 2000-VALIDATE-ORDER-INPUT.
025500*
025600* RULE: EXTERNAL-ID must be non-blank; the item list must be
025700* non-empty; each item's PRODUCT-NAME must be non-blank,
025800* UNIT-PRICE must be present and > 0, QUANTITY must be present
025900* and > 0 and integral (PIC S9(5) is already integral).
026000*
026100     SET WS-ORDER-VALID TO TRUE.
026200     IF IR-EXTERNAL-ID = SPACES OR LOW-VALUES
026300         SET WS-ORDER-INVALID TO TRUE
026400     END-IF.
026500     IF IR-ITEM-COUNT = ZERO
026600         SET WS-ORDER-INVALID TO TRUE
026700     END-IF.
026800     IF WS-ORDER-VALID AND IR-ITEM-COUNT > ZERO
026900         PERFORM 2100-VALIDATE-ORDER-ITEMS
027000             VARYING IR-ITEM-IX FROM 1 BY 1
027100             UNTIL IR-ITEM-IX > IR-ITEM-COUNT
027200             OR WS-ORDER-INVALID
027300     END-IF.
027400*
027500 2100-VALIDATE-ORDER-ITEMS.
027600*
027700     IF II-PRODUCT-NAME (IR-ITEM-IX) = SPACES
027800         SET WS-ORDER-INVALID TO TRUE
027900     END-IF.
028000     IF II-UNIT-PRICE (IR-ITEM-IX) NOT > ZERO
028100         SET WS-ORDER-INVALID TO TRUE
028200     END-IF.
028300     IF II-QUANTITY (IR-ITEM-IX) NOT > ZERO
028400         SET WS-ORDER-INVALID TO TRUE
028500     END-IF.
028600*
028700 6000-WRITE-ORDER-OUTPUT.
028800*
028900* The order-master fields are copied straight across to the
029000* outbound record. No transformation logic here.
029100*
029200     MOVE OM-ORDER-ID         TO OR-ORDER-ID.
029300     MOVE OM-EXTERNAL-ID      TO OR-EXTERNAL-ID.
029400     MOVE OM-TOTAL-VALUE      TO OR-TOTAL-VALUE.
029500     MOVE OM-STATUS           TO OR-STATUS.
029600     MOVE OM-CREATED-AT       TO OR-CREATED-AT.
029700     MOVE OM-ITEM-COUNT       TO OR-ITEM-COUNT.
029800     PERFORM 6100-MOVE-ORDER-ITEMS
029900         VARYING OM-ITEM-IX FROM 1 BY 1
030000         UNTIL OM-ITEM-IX > OM-ITEM-COUNT.
030100     WRITE OR-OUTPUT-RECORD.
030200*
030300 6100-MOVE-ORDER-ITEMS.
030400*
030500     SET OR-ITEM-IX TO OM-ITEM-IX.
030600     MOVE OM-ITM-PRODUCT-NAME (OM-ITEM-IX)
030700         TO OI-PRODUCT-NAME (OR-ITEM-IX).
030800     MOVE OM-ITM-UNIT-PRICE (OM-ITEM-IX)
030900         TO OI-UNIT-PRICE (OR-ITEM-IX).
031000     MOVE OM-ITM-QUANTITY (OM-ITEM-IX)
031100         TO OI-QUANTITY (OR-ITEM-IX).
031200     MOVE OM-ITM-TOTAL-AMOUNT (OM-ITEM-IX)
031300         TO OI-TOTAL-AMOUNT (OR-ITEM-IX).
031400*
031500 6900-WRITE-FALLBACK-ERROR.
031600*
031700* This mirrors processOrderFallback - a terminal failure record,
031800* not retried within this run. EXTERNAL-ID is preserved;
031900* TOTAL-VALUE/CREATED-AT/ITEMS are blank/zeroed.
032000*
032100     MOVE ZERO                TO OR-ORDER-ID.
032200     MOVE IR-EXTERNAL-ID      TO OR-EXTERNAL-ID.
032300     MOVE ZERO                TO OR-TOTAL-VALUE.
032400     MOVE WS-LIT-STATUS-ERROR TO OR-STATUS.
032500     MOVE SPACES              TO OR-CREATED-AT.
032600     MOVE ZERO                TO OR-ITEM-COUNT.
032700     WRITE OR-OUTPUT-RECORD.
032800     MOVE OR-ORDER-ID         TO OM-ORDER-ID.
032900     MOVE OR-EXTERNAL-ID      TO OM-EXTERNAL-ID.
033000     MOVE OR-TOTAL-VALUE      TO OM-TOTAL-VALUE.
033100     MOVE OR-STATUS           TO OM-STATUS.
033200*
033300 0800-INIT-REPORT.
033400*
033500     ACCEPT DEBUG-RUN-DATE FROM DATE YYYYMMDD.
033600     MOVE WS-LIT-RUN-ID      TO RPT-HDG-RUN-ID.
033700     MOVE DEBUG-RUN-DATE (1:4) TO RPT-HDG-YYYY.
033800     MOVE DEBUG-RUN-DATE (5:2) TO RPT-HDG-MM.
033900     MOVE DEBUG-RUN-DATE (7:2) TO RPT-HDG-DD.
034000     WRITE RPT-REPORT-RECORD FROM RPT-HEADING-1 AFTER PAGE.
034100     WRITE RPT-REPORT-RECORD FROM RPT-HEADING-2 AFTER 2.
034200     WRITE RPT-REPORT-RECORD FROM RPT-SPACES.
034300*
034400 8100-WRITE-CONTROL-DETAIL.
034500*
034600     MOVE OR-ORDER-ID         TO RPT-DTL-ORDER-ID.
034700     MOVE OR-EXTERNAL-ID      TO RPT-DTL-EXTERNAL-ID.
034800     MOVE OR-STATUS           TO RPT-DTL-STATUS.
034900     MOVE OR-TOTAL-VALUE      TO RPT-DTL-TOTAL-VALUE.
035000     WRITE RPT-REPORT-RECORD FROM RPT-DETAIL-LINE.
035100*
035200 8900-WRITE-CONTROL-TOTALS.
035300*
035400     WRITE RPT-REPORT-RECORD FROM RPT-SPACES AFTER 2.
035500     WRITE RPT-REPORT-RECORD FROM RPT-TOTALS-HEADING.
035600     MOVE 'ORDERS READ:              ' TO RPT-CNT-LABEL.
035700     MOVE WS-TOT-ORDERS-READ  TO RPT-CNT-VALUE.
035800     WRITE RPT-REPORT-RECORD FROM RPT-COUNT-LINE.
035900     MOVE 'NEW ORDERS CALCULATED:    ' TO RPT-CNT-LABEL.
036000     MOVE WS-TOT-ORDERS-NEW   TO RPT-CNT-VALUE.
036100     WRITE RPT-REPORT-RECORD FROM RPT-COUNT-LINE.
036200     MOVE 'DUPLICATES SKIPPED:       ' TO RPT-CNT-LABEL.
036300     MOVE WS-TOT-DUPLICATES   TO RPT-CNT-VALUE.
036400     WRITE RPT-REPORT-RECORD FROM RPT-COUNT-LINE.
036500     MOVE 'REJECTED/ERRORED RECORDS: ' TO RPT-CNT-LABEL.
036600     MOVE WS-TOT-REJECTED     TO RPT-CNT-VALUE.
036700     WRITE RPT-REPORT-RECORD FROM RPT-COUNT-LINE.
036800     MOVE 'GRAND TOTAL-VALUE:        ' TO RPT-TOT-LABEL.
036900     MOVE WS-TOT-GRAND-VALUE  TO RPT-TOT-VALUE.
037000     WRITE RPT-REPORT-RECORD FROM RPT-TOTALS-LINE.
037100*
037200 0900-OPEN-FILES.
037300*
037400     OPEN INPUT  ORDER-INPUT-FILE.
037500     IF WS-ORDIN-STATUS NOT = '00'
037600         DISPLAY 'ORDX1000 - ERROR OPENING ORDIN. RC='
037700                 WS-ORDIN-STATUS
037800         MOVE 16 TO RETURN-CODE
037900         MOVE 'Y' TO WS-INPUT-EOF-SW
038000     END-IF.
038100     OPEN OUTPUT ORDER-OUTPUT-FILE.
038200     IF WS-ORDOUT-STATUS NOT = '00'
038300         DISPLAY 'ORDX1000 - ERROR OPENING ORDOUT. RC='
038400                 WS-ORDOUT-STATUS
038500         MOVE 16 TO RETURN-CODE
038600         MOVE 'Y' TO WS-INPUT-EOF-SW
038700     END-IF.
038800     OPEN OUTPUT CONTROL-REPORT-FILE.
038900     IF WS-ORDRPT-STATUS NOT = '00'
039000         DISPLAY 'ORDX1000 - ERROR OPENING ORDRPT. RC='
039100                 WS-ORDRPT-STATUS
039200         MOVE 16 TO RETURN-CODE
039300         MOVE 'Y' TO WS-INPUT-EOF-SW
039400     END-IF.
039500*
039600 0905-CLOSE-FILES.
039700*
039800     CLOSE ORDER-INPUT-FILE
040000           ORDER-OUTPUT-FILE
040100           CONTROL-REPORT-FILE.
