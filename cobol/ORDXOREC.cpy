000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordxorec.cpy                                            *
000131*      (C) Copyright 1987 Hursley Park Data Processing.        *
000132*                                                              *
000133* Element of the Order Extension batch suite (ORDX).          *
000134*               @BANNER_END@                                   *
000135*                                                              *
000136*--------------------------------------------------------------*
000137*
000210* The description of the outbound order record is placed in a
000300* copy book as a matter of convenience. ORDX1000 writes one of
000400* these to ORDER-OUTPUT-FILE for every input record, whether
000500* the order was newly calculated or was found to be a
000600* duplicate already on ORDER-MASTER-FILE, and also uses this
000700* layout (with TOTAL-VALUE/CREATED-AT/ITEMS zeroed) for the
000800* ERROR fallback record.
000900*
001000     05  OR-ORDER-HEADER.
001100*
001200* Internal sequential order number, assigned from a running
001300* counter when the order is first written to ORDER-MASTER-FILE.
001400*
001500         10  OR-ORDER-ID             PIC 9(09).
001600         10  OR-EXTERNAL-ID          PIC X(36).
001700*
001800* Sum of every line item's TOTAL-AMOUNT for this order.
001900*
002000         10  OR-TOTAL-VALUE          PIC S9(13)V9(02).
002100*
002200* Lifecycle status - RECEIVED / CALCULATED / PROCESSED / ERROR.
002300*
002400         10  OR-STATUS               PIC X(10).
002500             88  OR-STATUS-RECEIVED       VALUE 'RECEIVED  '.
002600             88  OR-STATUS-CALCULATED     VALUE 'CALCULATED'.
002700             88  OR-STATUS-PROCESSED      VALUE 'PROCESSED '.
002800             88  OR-STATUS-ERROR          VALUE 'ERROR     '.
002900*
003000* Timestamp the order was created or found, YYYYMMDDHHMMSS.
003100*
003200         10  OR-CREATED-AT           PIC X(14).
003300         10  OR-ITEM-COUNT           PIC 9(03).
003400         10  FILLER                  PIC X(05).
003500*
003600     05  OR-ORDER-ITEMS OCCURS 1 TO 999 TIMES
003700             DEPENDING ON OR-ITEM-COUNT
003800             INDEXED BY OR-ITEM-IX.
003900         10  OI-PRODUCT-NAME         PIC X(60).
004000         10  OI-UNIT-PRICE           PIC S9(13)V9(02).
004100         10  OI-QUANTITY             PIC S9(05).
004200*
004300* Computed as UNIT-PRICE * QUANTITY, ROUNDED to 2 decimals.
004400*
004500         10  OI-TOTAL-AMOUNT         PIC S9(13)V9(02).
004600         10  FILLER                  PIC X(10).
