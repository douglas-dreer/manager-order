000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordxws.cpy                                              *
000131*      (C) Copyright 1987 Hursley Park Data Processing.        *
000132*                                                              *
000133* Element of the Order Extension batch suite (ORDX).          *
000134*               @BANNER_END@                                   *
000135*                                                              *
000136*--------------------------------------------------------------*
000137*
000210* Various values which you might wish to modify are placed in
000300* one copy book in order to make those sorts of changes more
000400* easily from a single place, and so that every program in
000500* the ORDX suite shares the one set of literals and switches.
000600*
000700     05  WS-ORDX-LITERALS.
000800         10  WS-LIT-RUN-ID           PIC X(08) VALUE 'ORDXRUN '.
000900         10  WS-LIT-STATUS-RECEIVED  PIC X(10) VALUE
001000                 'RECEIVED  '.
001100         10  WS-LIT-STATUS-CALCULATED PIC X(10) VALUE
001200                 'CALCULATED'.
001300         10  WS-LIT-STATUS-ERROR     PIC X(10) VALUE
001400                 'ERROR     '.
001500*
001600* Switches controlling the 0100-MAIN-PROCESS read loop.
001700*
001800     05  WS-SWITCHES.
001900         10  WS-INPUT-EOF-SW         PIC X(01) VALUE 'N'.
002000             88  WS-INPUT-EOF             VALUE 'Y'.
002100         10  WS-ORDER-VALID-SW       PIC X(01) VALUE 'Y'.
002200             88  WS-ORDER-VALID            VALUE 'Y'.
002300             88  WS-ORDER-INVALID          VALUE 'N'.
002400*
002500* Control-total accumulators for the end-of-run report. These
002600* are COMP so that the run loop does not pay for a sign/decimal
002700* conversion on every ADD.
002800*
002900     05  WS-CONTROL-TOTALS.
003000         10  WS-TOT-ORDERS-READ      PIC S9(09) COMP VALUE 0.
003100         10  WS-TOT-ORDERS-NEW       PIC S9(09) COMP VALUE 0.
003200         10  WS-TOT-DUPLICATES       PIC S9(09) COMP VALUE 0.
003300         10  WS-TOT-REJECTED         PIC S9(09) COMP VALUE 0.
003400         10  WS-TOT-GRAND-VALUE      PIC S9(13)V9(02)
003450                                     VALUE +0.
003500*
003600* The next order id is a running counter handed out one at a
003700* time as new orders are written, and is COMP for the same
003800* reason.
003900         10  WS-NEXT-ORDER-ID        PIC S9(09) COMP VALUE 0.
004000         10  WS-HIGH-USED-RRN        PIC S9(09) COMP VALUE 0.
004100         10  WS-CURRENT-RRN          PIC S9(09) COMP VALUE 0.
004200*
004300* Store eye-catcher details to aid dump reading, in the same
004400* spirit as the online suite's WS-DEBUG-DETAILS block, adapted
004500* here for a batch run rather than a CICS task.
004600*
004700     05  WS-DEBUG-DETAILS.
004800         10  FILLER                  PIC X(32) VALUE
004900                 'ORDX1000-----WORKING STORAGE  '.
005000         10  DEBUG-EYE.
005100             15  DEBUG-JOBNAME       PIC X(08) VALUE SPACES.
005200             15  DEBUG-STEPNAME      PIC X(08) VALUE SPACES.
005300             15  DEBUG-RUN-DATE      PIC 9(08) VALUE ZERO.
005400         10  FILLER                  PIC X(01) VALUE SPACE.
