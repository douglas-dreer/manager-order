000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordxirec.cpy                                            *
000131*      (C) Copyright 1987 Hursley Park Data Processing.        *
000132*                                                              *
000133* Element of the Order Extension batch suite (ORDX).          *
000134*               @BANNER_END@                                   *
000135*                                                              *
000136*--------------------------------------------------------------*
000137*
000210* The description of the order-import transaction record is
000300* placed in a copy book as a matter of convenience. It is used
000400* by ORDX1000 to read the ORDER-INPUT-FILE and by ORDX2000 when
000500* a brand new order has to be built from the transcribed data.
000600*
000700     05  IR-ORDER-HEADER.
000800*
000900* The external order identifier is the idempotency key supplied
001000* by Product A. It is UUID-length text and is never re-keyed.
001100*
001200         10  IR-EXTERNAL-ID          PIC X(36).
001300*
001400* This REDEFINES breaks the external id into the standard
001500* UUID dash-groups purely so that DISPLAY/dump output during
001600* abend diagnosis lines the groups up for the eye - no field
001700* in this REDEFINES carries separate meaning of its own.
001800*
001900         10  IR-EXTERNAL-ID-R REDEFINES IR-EXTERNAL-ID.
002000             15  IR-EXT-GROUP-1      PIC X(08).
002100             15  FILLER              PIC X(01).
002200             15  IR-EXT-GROUP-2      PIC X(04).
002300             15  FILLER              PIC X(01).
002400             15  IR-EXT-GROUP-3      PIC X(04).
002500             15  FILLER              PIC X(01).
002600             15  IR-EXT-GROUP-4      PIC X(04).
002700             15  FILLER              PIC X(01).
002800             15  IR-EXT-GROUP-5      PIC X(12).
002900*
003000* Count of line items flattened after this header, 1-999.
003100*
003200         10  IR-ITEM-COUNT           PIC 9(03).
003300         10  FILLER                  PIC X(04).
003400*
003500     05  IR-ORDER-ITEMS OCCURS 1 TO 999 TIMES
003600             DEPENDING ON IR-ITEM-COUNT
003700             INDEXED BY IR-ITEM-IX.
003800*
003900* Product description as keyed on the import feed. Required,
004000* non-blank - enforced in ORDX1000's 2000-VALIDATE paragraph.
004100*
004200         10  II-PRODUCT-NAME         PIC X(60).
004300*
004400* Unit price carries two decimal places and must be > 0.
004500*
004600         10  II-UNIT-PRICE           PIC S9(13)V9(02).
004700*
004800* Quantity ordered, must be > 0 and integral.
004900*
005000         10  II-QUANTITY             PIC S9(05).
005100         10  FILLER                  PIC X(10).
