000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordxmstr.cpy                                            *
000131*      (C) Copyright 1987 Hursley Park Data Processing.        *
000132*                                                              *
000133* Element of the Order Extension batch suite (ORDX).          *
000134*               @BANNER_END@                                   *
000135*                                                              *
000136*--------------------------------------------------------------*
000137*
000210* The description of the order-master record is placed in a
000300* copy book as a matter of convenience. It is only used in the
000400* ORDX2000 lookup/create/persist subprogram but could,
000500* theoretically, be used in some other program in the suite.
000600*
000700* ORDER-MASTER-FILE is the duplicate-check store - the
000800* persisted "table" of already-known orders. The record is
000900* conceptually keyed by OM-EXTERNAL-ID, but since this dialect
001000* build carries no indexed/ISAM support the file is organized
001100* RELATIVE and ORDX2000 locates a matching key by scanning
001200* from relative record 1 up to the current high-used record -
001300* see the B-LOOKUP-BY-EXTERNAL-ID section.
001400*
001500     05  OM-ORDER-RECORD.
001600*
001700* The order is Primary Record Identifier.
001800*
001900         10  OM-ORDER-ID             PIC 9(09).
002000         10  OM-EXTERNAL-ID          PIC X(36).
002100*
002200* Lifecycle status - RECEIVED / CALCULATED / PROCESSED / ERROR.
002300*
002400         10  OM-STATUS               PIC X(10).
002500*
002600* The record has a creation timestamp. It is stamped from the
002700* system date and time when the order is first persisted.
002800*
002900         10  OM-CREATED-AT           PIC X(14).
003000*
003100* This REDEFINES breaks the creation timestamp into its
003200* component parts purely to make DISPLAY/dump output line up
003300* for the eye during abend diagnosis - no field here carries
003400* meaning beyond the picture of OM-CREATED-AT itself.
003500*
003600         10  OM-CREATED-AT-R REDEFINES OM-CREATED-AT.
003700             15  OM-CREATED-YYYY     PIC 9(04).
003800             15  OM-CREATED-MM       PIC 9(02).
003900             15  OM-CREATED-DD       PIC 9(02).
004000             15  OM-CREATED-HH       PIC 9(02).
004100             15  OM-CREATED-MI       PIC 9(02).
004200             15  OM-CREATED-SS       PIC 9(02).
004300*
004400         10  OM-TOTAL-VALUE          PIC S9(13)V9(02).
004500         10  OM-ITEM-COUNT           PIC 9(03).
004600         10  FILLER                  PIC X(05).
004700*
004800* Fixed maximum record size driven by OM-ITEM-COUNT, up to the
004900* 999-item ceiling the import feed allows. The slot is always
005000* reserved at full width so that the RELATIVE file's record
005100* size never varies between orders - only OM-ITEM-COUNT of the
005200* 999 occurrences are actually populated.
005300*
005400     05  OM-ORDER-ITEMS OCCURS 999 TIMES
005500             INDEXED BY OM-ITEM-IX.
005600         10  OM-ITM-PRODUCT-NAME     PIC X(60).
005700         10  OM-ITM-UNIT-PRICE       PIC S9(13)V9(02).
005800         10  OM-ITM-QUANTITY         PIC S9(05).
005900         10  OM-ITM-TOTAL-AMOUNT     PIC S9(13)V9(02).
006000         10  FILLER                  PIC X(10).
