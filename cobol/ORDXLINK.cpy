000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordxlink.cpy                                            *
000131*      (C) Copyright 1987 Hursley Park Data Processing.        *
000132*                                                              *
000133* Element of the Order Extension batch suite (ORDX).          *
000134*               @BANNER_END@                                   *
000135*                                                              *
000136*--------------------------------------------------------------*
000137*
000210* The interface between ORDX1000 and the ORDX2000 lookup/
000300* create/persist subprogram is described in a copy book in
000400* order to ensure consistency between the caller and the
000500* program that services it.
000600*
000700     05  CA-REQUEST-FUNCTION         PIC X(01).
000710         88  CA-REQ-OPEN-MASTER          VALUE 'O'.
000720         88  CA-REQ-FIND-OR-CREATE       VALUE 'F'.
000730         88  CA-REQ-CLOSE-MASTER         VALUE 'C'.
000900*
001000* Set by ORDX2000 to tell ORDX1000 which of the four outcomes
001100* of the duplicate-check/persist rule actually happened.
001200*
001300     05  CA-RESPONSE-CODE            PIC S9(04) COMP.
001400             88  CA-RESP-FOUND-EXISTING      VALUE 1.
001500             88  CA-RESP-CREATED-NEW         VALUE 2.
001600             88  CA-RESP-CREATED-AFTER-COLLISION
001700                                             VALUE 3.
001800             88  CA-RESP-UNRECOVERABLE       VALUE 9.
001900*
002000* The response code is carried numerically for the EVALUATE in
002100* ORDX1000 but this REDEFINES gives a two-byte alpha view so it
002200* can be DISPLAYed unmunged if a dump is ever taken.
002300*
002400     05  CA-RESPONSE-CODE-X REDEFINES CA-RESPONSE-CODE
002500                                     PIC X(02).
002600*
002700* The order id assigned on create (or the id of the record
002800* that won a duplicate-write race) is returned here.
002900*
003000     05  CA-ORDER-ID-ASSIGNED        PIC 9(09).
003100     05  FILLER                      PIC X(05).
